000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID. NWNETVAL.
000003        AUTHOR. R. DYBAS.
000004        INSTALLATION. CIRCUITRIX ENGINEERING SYSTEMS.
000005        DATE-WRITTEN. 03/14/88.
000006        DATE-COMPILED.
000007        SECURITY.  COMPANY CONFIDENTIAL.  ENGINEERING USE ONLY.
000008***********************************************************************
000009*                                                                     *
000010*A    ABSTRACT..                                                     *
000011*  NWNETVAL READS A NETLIST SUBMISSION -  COMPONENT HEADERS, PIN     *
000012*  DETAIL, NET HEADERS AND CONNECTION DETAIL - AND RUNS IT THROUGH   *
000013*  THE ENGINEERING DATA CENTER'S NETLIST DESIGN RULE CATALOG.  THE   *
000014*  PROGRAM FIRST CHECKS THE SUBMISSION FOR STRUCTURAL SOUNDNESS      *
000015*  (MISSING SECTIONS, MISMATCHED OWNING KEYS, BLANK CONNECTION       *
000016*  FIELDS), THEN RUNS THE TEN DESIGN RULES, THEN WRITES A FINDINGS   *
000017*  FILE AND A PRINTED VALIDATION REPORT SHOWING EVERY ERROR AND      *
000018*  WARNING RAISED AND A FINAL VALID / INVALID VERDICT.               *
000019*                                                                     *
000020*J    JCL..                                                          *
000021*                                                                     *
000022* //NWNETVAL EXEC PGM=NWNETVAL                                       *
000023* //SYSOUT   DD SYSOUT=*                                             *
000024* //COMPIN   DD DSN=ENG.NETLIST.COMPONENTS,DISP=SHR                  *
000025* //PININ    DD DSN=ENG.NETLIST.PINS,DISP=SHR                        *
000026* //NETIN    DD DSN=ENG.NETLIST.NETS,DISP=SHR                        *
000027* //CONNIN   DD DSN=ENG.NETLIST.CONNECTS,DISP=SHR                    *
000028* //FINDOUT  DD DSN=ENG.NETLIST.FINDINGS,DISP=(,CATLG,CATLG),        *
000029* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                    *
000030* //            DCB=(RECFM=FB,LRECL=155,BLKSIZE=0)                   *
000031* //RPTOUT   DD SYSOUT=*                                             *
000032* //*                                                                 *
000033*                                                                     *
000034*P    ENTRY PARAMETERS..                                             *
000035*     NONE.                                                          *
000036*                                                                     *
000037*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000038*     I/O ERROR ON ANY OF THE SIX FILES LISTED ABOVE.                *
000039*                                                                     *
000040*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000041*     NONE.                                                          *
000042*                                                                     *
000043*U    USER CONSTANTS AND TABLES REFERENCED..                         *
000044*     NWCOMTB  ---- COMPONENT / PIN WORK TABLE                       *
000045*     NWNETTB  ---- NET / CONNECTION WORK TABLE                      *
000046*     NWFNDTB  ---- FINDING / SUMMARY / PRINT-LINE LAYOUTS           *
000047*     NWRLCON  ---- DESIGN RULE CONSTANT TABLES                      *
000048*                                                                     *
000049***********************************************************************
000050*    CHANGE LOG                                                      *
000051*    ---------------------------------------------------------------  *
000052*    R.DYBAS            03/14/88   ORIGINAL MEMBER - S01/S02         *
000053*                                  STRUCTURAL CHECKS AND R01-R04      *
000054*                                  NAME RULES ONLY                    *
000055*    R.DYBAS            07/02/88   ADDED R05 CROSS-TYPE NAME CLASH   *
000056*                                  PER ENG REQUEST 0042               *
000057*    T.OKAFOR-LINDQUIST 11/19/90   ADDED GROUND NET RULES R06/R07,   *
000058*                                  NWRLCON GROUND NAME TABLE          *
000059*    T.OKAFOR-LINDQUIST 03/08/91   FIXED R03 TO EMIT ONE FINDING PER *
000060*                                  DUPLICATE NAME, NOT ONE PER        *
000061*                                  OCCURRENCE - PROBLEM TKT 0077      *
000062*    G.OKONKWO          11/02/91   ADDED WS-CMP-FIRST-PIN-SUB /      *
000063*                                  WS-NET-FIRST-CONN-SUB SO R07/R10   *
000064*                                  NO LONGER RESCAN THE WHOLE PIN     *
000065*                                  TABLE FOR EVERY COMPONENT          *
000066*    T.OKAFOR-LINDQUIST 09/23/93   ADDED R08 MISNAMED-NET AND R09    *
000067*                                  ORPHANED-NET, WIDENED FND-MESSAGE  *
000068*                                  PER ENG CHANGE REQUEST 1180        *
000069*    M.FENSTERMACHER    06/19/96   ADDED R10 UNCONNECTED-COMPONENT   *
000070*                                  AND SUM-RULES-APPLIED, REQ T-4021  *
000071*    M.FENSTERMACHER    02/11/97   R10 MESSAGE NOW LISTS EVERY       *
000072*                                  UNCONNECTED PIN, NOT JUST THE      *
000073*                                  FIRST ONE FOUND - PROBLEM TKT 0231 *
000074*    D.PELLETIER        01/08/99   Y2K - RUN DATE NOW BUILT AS       *
000075*                                  CCYYMMDD, CENTURY HARDCODED TO 20  *
000076*    D.PELLETIER        06/14/00   ADDED COUNTS SECTION TO PRINTED   *
000077*                                  REPORT PER AUDIT FINDING 00-114    *
000078*    L.ABERNATHY        09/30/03   FILE STATUS CHECKED ON EVERY OPEN *
000079*                                  AND CLOSE, NOT JUST OPEN - REQ     *
000080*                                  T-5502                             *
000081*    L.ABERNATHY        04/06/04   WS-UNCONN-PTR AND WS-FINDING-     *
000082*                                  ORDINAL-DISP PULLED OUT TO 77-     *
000083*                                  LEVELS PER SHOP STANDARD.  DROPPED *
000084*                                  WS-TOTAL-POOL, NEVER SET OR USED,  *
000085*                                  REQ T-5619                         *
000086***********************************************************************
000087        EJECT
000088        ENVIRONMENT DIVISION.
000089        CONFIGURATION SECTION.
000090        SPECIAL-NAMES.
000091             C01 IS TOP-OF-FORM.
000092        INPUT-OUTPUT SECTION.
000093        FILE-CONTROL.
000094             SELECT COMPONENT-FILE ASSIGN TO COMPIN
000095                 FILE STATUS IS WS-COMPONENT-FILE-STATUS.
000096             SELECT PIN-FILE ASSIGN TO PININ
000097                 FILE STATUS IS WS-PIN-FILE-STATUS.
000098             SELECT NET-FILE ASSIGN TO NETIN
000099                 FILE STATUS IS WS-NET-FILE-STATUS.
000100             SELECT CONNECT-FILE ASSIGN TO CONNIN
000101                 FILE STATUS IS WS-CONNECT-FILE-STATUS.
000102             SELECT FINDING-FILE ASSIGN TO FINDOUT
000103                 FILE STATUS IS WS-FINDING-FILE-STATUS.
000104             SELECT REPORT-FILE ASSIGN TO RPTOUT
000105                 FILE STATUS IS WS-REPORT-FILE-STATUS.
000106        EJECT
000107        DATA DIVISION.
000108        FILE SECTION.
000109***********************************************************************
000110*    COMPONENT HEADER FILE - LRECL 45, NO FILLER - RECORD IS FULL    *
000111*    TO THE BYTE PER THE ENG DATA DICTIONARY, NO ROOM FOR A NEW      *
000112*    FIELD WITHOUT A DCB CHANGE.                                     *
000113***********************************************************************
000114        FD  COMPONENT-FILE
000115             RECORDING MODE IS F
000116             BLOCK CONTAINS 0 RECORDS.
000117        01  CR-COMPONENT-REC.
000118             05  CR-CMP-NAME               PIC X(20).
000119             05  CR-CMP-TYPE               PIC X(10).
000120             05  CR-CMP-VALUE              PIC X(12).
000121             05  CR-CMP-PIN-COUNT          PIC 9(03).
000122***********************************************************************
000123*    PIN DETAIL FILE - LRECL 46, GROUPED BEHIND THE OWNING           *
000124*    COMPONENT HEADER IN INPUT ORDER.  SAME FULL-RECORD NOTE AS      *
000125*    ABOVE APPLIES.                                                  *
000126***********************************************************************
000127        FD  PIN-FILE
000128             RECORDING MODE IS F
000129             BLOCK CONTAINS 0 RECORDS.
000130        01  PR-PIN-REC.
000131             05  PR-PIN-CMP-NAME           PIC X(20).
000132             05  PR-PIN-NUMBER             PIC X(06).
000133             05  PR-PIN-NAME               PIC X(12).
000134             05  PR-PIN-TYPE               PIC X(08).
000135***********************************************************************
000136*    NET HEADER FILE - LRECL 31.                                     *
000137***********************************************************************
000138        FD  NET-FILE
000139             RECORDING MODE IS F
000140             BLOCK CONTAINS 0 RECORDS.
000141        01  NR-NET-REC.
000142             05  NR-NET-NAME               PIC X(20).
000143             05  NR-NET-TYPE               PIC X(08).
000144             05  NR-NET-CONN-COUNT         PIC 9(03).
000145***********************************************************************
000146*    CONNECTION DETAIL FILE - LRECL 46, GROUPED BEHIND THE OWNING    *
000147*    NET HEADER IN INPUT ORDER.                                      *
000148***********************************************************************
000149        FD  CONNECT-FILE
000150             RECORDING MODE IS F
000151             BLOCK CONTAINS 0 RECORDS.
000152        01  CNR-CONN-REC.
000153             05  CNR-CON-NET-NAME          PIC X(20).
000154             05  CNR-CON-CMP-NAME          PIC X(20).
000155             05  CNR-CON-PIN-NUMBER        PIC X(06).
000156***********************************************************************
000157*    FINDINGS OUTPUT FILE - LRECL 155, ONE RECORD PER ERROR OR       *
000158*    WARNING RAISED.  LAYOUT MATCHES WS-FINDING-ENTRY IN NWFNDTB SO  *
000159*    6030-WRITE-FINDING-DETAIL CAN WRITE DIRECTLY FROM THE TABLE.    *
000160***********************************************************************
000161        FD  FINDING-FILE
000162             RECORDING MODE IS F
000163             BLOCK CONTAINS 0 RECORDS.
000164        01  FINDING-REC                   PIC X(155).
000165***********************************************************************
000166*    PRINTED VALIDATION REPORT - LRECL 132.  WRITTEN FROM            *
000167*    WS-REPORT-LINE AND ITS REDEFINED VIEWS IN NWFNDTB.              *
000168***********************************************************************
000169        FD  REPORT-FILE
000170             RECORDING MODE IS F
000171             BLOCK CONTAINS 0 RECORDS.
000172        01  REPORT-REC                    PIC X(132).
000173        EJECT
000174        WORKING-STORAGE SECTION.
000175        01  FILLER PIC X(32)
000176              VALUE 'NWNETVAL WORKING STORAGE BEGINS'.
000177***********************************************************************
000178*    STANDALONE SCRATCH ITEMS - NOT PART OF ANY LARGER GROUP, SO      *
000179*    THEY ARE CARRIED AS 77-LEVELS PER SHOP STANDARDS RATHER THAN     *
000180*    BEING HUNG OFF A 01 JUST TO GIVE THEM A HOME.  WS-UNCONN-PTR IS  *
000181*    THE STRING POINTER 5010-CHECK-ONE-COMPONENT-FOR-UNCONN USES TO   *
000182*    BUILD WS-UNCONN-LIST; WS-FINDING-ORDINAL-DISP IS THE DISPLAY     *
000183*    WORK AREA 4110-CHECK-ONE-COMPONENT-NAME AND 4210-CHECK-ONE-NET-  *
000184*    NAME MOVE WS-SUB1 INTO BEFORE STRINGING THEIR R01/R02 MESSAGES.  *
000185***********************************************************************
000186        77  WS-UNCONN-PTR            COMP PIC S9(4) VALUE 1.
000187        77  WS-FINDING-ORDINAL-DISP  PIC 9(05).
000188***********************************************************************
000189*    NETLIST WORK TABLES AND RULE CONSTANT TABLES                    *
000190***********************************************************************
000191        COPY NWCOMTB.
000192        EJECT
000193        COPY NWNETTB.
000194        EJECT
000195        COPY NWFNDTB.
000196        EJECT
000197        COPY NWRLCON.
000198        EJECT
000199***********************************************************************
000200*    FILE STATUS SWITCHES - CHECKED AFTER EVERY OPEN, CLOSE, READ    *
000201*    AND WRITE.  ADDED BY L.ABERNATHY, REQ T-5502.                   *
000202***********************************************************************
000203        01  WS-FILE-STATUS-AREA.
000204             05  WS-COMPONENT-FILE-STATUS PIC X(02).
000205             05  WS-PIN-FILE-STATUS       PIC X(02).
000206             05  WS-NET-FILE-STATUS       PIC X(02).
000207             05  WS-CONNECT-FILE-STATUS   PIC X(02).
000208             05  WS-FINDING-FILE-STATUS   PIC X(02).
000209             05  WS-REPORT-FILE-STATUS    PIC X(02).
000210             05  FILLER                   PIC X(04).
000211***********************************************************************
000212*    END-OF-FILE AND MISCELLANEOUS SWITCHES                          *
000213***********************************************************************
000214        01  WS-PROGRAM-SWITCHES.
000215             05  WS-EOF-COMPONENT-SW      PIC X(01) VALUE 'N'.
000216                 88  EOF-COMPONENT                  VALUE 'Y'.
000217             05  WS-EOF-NET-SW            PIC X(01) VALUE 'N'.
000218                 88  EOF-NET                        VALUE 'Y'.
000219             05  WS-PAIR-FOUND-SW         PIC X(01) VALUE 'N'.
000220             05  WS-GND-MATCH-SW          PIC X(01) VALUE 'N'.
000221             05  WS-UNCONN-FOUND-SW       PIC X(01) VALUE 'N'.
000222             05  FILLER                   PIC X(03).
000223***********************************************************************
000224*    RECORD AND RULE COUNTERS                                        *
000225***********************************************************************
000226        01  WS-READ-COUNTERS.
000227             05  WS-COMPONENT-READ-CNT    COMP PIC S9(5) VALUE ZERO.
000228             05  WS-PIN-READ-CNT          COMP PIC S9(5) VALUE ZERO.
000229             05  WS-NET-READ-CNT          COMP PIC S9(5) VALUE ZERO.
000230             05  WS-CONN-READ-CNT         COMP PIC S9(5) VALUE ZERO.
000231             05  FILLER                   PIC X(04).
000232        01  WS-RULE-COUNTERS.
000233             05  WS-STRUCTURAL-ERR-CNT    COMP PIC S9(5) VALUE ZERO.
000234             05  WS-RULES-APPLIED-CNT     COMP PIC S9(3) VALUE ZERO.
000235             05  WS-ERROR-CNT             COMP PIC S9(5) VALUE ZERO.
000236             05  WS-WARNING-CNT           COMP PIC S9(5) VALUE ZERO.
000237             05  WS-GND-NET-CNT           COMP PIC S9(4) VALUE ZERO.
000238             05  FILLER                   PIC X(04).
000239***********************************************************************
000240*    WORK SUBSCRIPTS - ALL TABLE WALKS IN THIS PROGRAM USE THESE,    *
000241*    NEVER AN INDEXED-BY INDEX.                                      *
000242***********************************************************************
000243        01  WS-WORK-SUBSCRIPTS.
000244             05  WS-SUB1                  COMP PIC S9(4) VALUE ZERO.
000245             05  WS-SUB2                  COMP PIC S9(4) VALUE ZERO.
000246             05  WS-SUB3                  COMP PIC S9(4) VALUE ZERO.
000247             05  WS-PIN-SUB               COMP PIC S9(4) VALUE ZERO.
000248             05  WS-PIN-LIMIT             COMP PIC S9(4) VALUE ZERO.
000249             05  WS-CONN-LIMIT            COMP PIC S9(4) VALUE ZERO.
000250             05  WS-MATCH-SUB             COMP PIC S9(4) VALUE ZERO.
000251             05  WS-DUP-OCCUR-CNT         COMP PIC S9(5) VALUE ZERO.
000252             05  FILLER                   PIC X(04).
000253***********************************************************************
000254*    SCRATCH FIELDS USED BY THE STRUCTURAL CHECKS, THE RULE          *
000255*    PARAGRAPHS AND THE FINDING-STAGING / REPORT-BUILD LOGIC         *
000256***********************************************************************
000257        01  WS-WORK-FIELDS.
000258             05  WS-POOL-NAME-1           PIC X(20).
000259             05  WS-POOL-NAME-2           PIC X(20).
000260             05  WS-UC-NAME-20            PIC X(20).
000261             05  WS-UC-TYPE-08            PIC X(08).
000262             05  WS-SEARCH-KEY            PIC X(26).
000263             05  WS-UNCONN-LIST           PIC X(60).
000264             05  WS-CONN-COUNT-DISP       PIC ZZ9.
000265             05  FILLER                   PIC X(04).
000266***********************************************************************
000267*    UPPER-CASE CONVERSION TABLE - USED WITH INSPECT CONVERTING      *
000268*    WHEREVER A NAME OR TYPE MUST BE COMPARED CASE-INSENSITIVE.      *
000269*    THIS SHOP DOES NOT LINK-EDIT INTRINSIC FUNCTIONS.               *
000270***********************************************************************
000271        01  WS-CASE-CONVERSION-TABLE.
000272             05  WS-LOWER-CASE-ALPHA      PIC X(26)
000273                      VALUE 'abcdefghijklmnopqrstuvwxyz'.
000274             05  WS-UPPER-CASE-ALPHA      PIC X(26)
000275                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000276             05  FILLER                   PIC X(04).
000277***********************************************************************
000278*    FINDING STAGING AREA - A RULE PARAGRAPH FILLS THIS IN BEFORE    *
000279*    PERFORMING 5200-ADD-FINDING.                                    *
000280***********************************************************************
000281        01  WS-FINDING-STAGING.
000282             05  WS-STG-SEVERITY          PIC X(07).
000283             05  WS-STG-RULE-CODE         PIC X(03).
000284             05  WS-STG-ERROR-TYPE        PIC X(35).
000285             05  WS-STG-CMP-NAME          PIC X(20).
000286             05  WS-STG-NET-NAME          PIC X(20).
000287             05  WS-STG-MESSAGE           PIC X(70).
000288             05  FILLER                   PIC X(04).
000289***********************************************************************
000290*    RUN DATE - Y2K FIX OF 01/08/99.  ACCEPT FROM DATE STILL ONLY    *
000291*    RETURNS A TWO DIGIT YEAR SO THE CENTURY IS HARDCODED TO 20.     *
000292*    REWORK THIS WHEN THE SHOP FINALLY MOVES OFF OS/VS COBOL.        *
000293***********************************************************************
000294        01  WS-RUN-DATE-AREA.
000295             05  WS-CURR-DATE-6           PIC 9(06).
000296             05  WS-CURR-DATE-6R REDEFINES WS-CURR-DATE-6.
000297                 10  WS-CURR-YY           PIC 9(02).
000298                 10  WS-CURR-MM           PIC 9(02).
000299                 10  WS-CURR-DD           PIC 9(02).
000300             05  WS-RUN-DATE-8            PIC 9(08).
000301             05  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8.
000302                 10  WS-RUN-CC            PIC 9(02).
000303                 10  WS-RUN-YY            PIC 9(02).
000304                 10  WS-RUN-MM            PIC 9(02).
000305                 10  WS-RUN-DD            PIC 9(02).
000306             05  WS-RUN-DATE-DISPLAY      PIC X(08).
000307             05  FILLER                   PIC X(04).
000308        01  FILLER PIC X(32)
000309              VALUE 'NWNETVAL WORKING STORAGE ENDS  '.
000310        EJECT
000311***********************************************************************
000312*                        PROCEDURE DIVISION                          *
000313***********************************************************************
000314        PROCEDURE DIVISION.
000315        0000-CONTROL-PROCESS.
000316             PERFORM 1000-INITIALIZATION
000317                 THRU 1099-INITIALIZATION-EXIT.
000318             PERFORM 1100-OPEN-FILES
000319                 THRU 1199-OPEN-FILES-EXIT.
000320             PERFORM 2000-LOAD-COMPONENTS
000321                 THRU 2099-LOAD-COMPONENTS-EXIT.
000322             PERFORM 2100-LOAD-NETS
000323                 THRU 2199-LOAD-NETS-EXIT.
000324             PERFORM 3000-STRUCTURAL-PREVALIDATION
000325                 THRU 3099-STRUCTURAL-PREVALIDATION-EXIT.
000326             IF WS-STRUCTURAL-ERR-CNT = ZERO
000327                 PERFORM 4000-RULE-ENGINE-DRIVER
000328                     THRU 4099-RULE-ENGINE-DRIVER-EXIT
000329             END-IF.
000330             PERFORM 6000-WRITE-REPORT
000331                 THRU 6099-WRITE-REPORT-EXIT.
000332             PERFORM EOJ9000-CLOSE-FILES
000333                 THRU EOJ9999-EXIT.
000334             GOBACK.
000335        EJECT
000336***********************************************************************
000337*                         INITIALIZATION                             *
000338***********************************************************************
000339        1000-INITIALIZATION.
000340             MOVE 'N' TO WS-EOF-COMPONENT-SW.
000341             MOVE 'N' TO WS-EOF-NET-SW.
000342             INITIALIZE WS-READ-COUNTERS.
000343             INITIALIZE WS-RULE-COUNTERS.
000344             INITIALIZE WS-COMPONENT-TABLE.
000345             INITIALIZE WS-PIN-TABLE.
000346             INITIALIZE WS-NET-TABLE.
000347             INITIALIZE WS-CONN-TABLE.
000348             INITIALIZE WS-FINDING-TABLE.
000349             INITIALIZE WS-VALIDATION-SUMMARY.
000350* BUILD CCYYMMDD RUN DATE - SEE Y2K NOTE ABOVE WS-RUN-DATE-AREA
000351             ACCEPT WS-CURR-DATE-6 FROM DATE.
000352             MOVE 20           TO WS-RUN-CC.
000353             MOVE WS-CURR-YY   TO WS-RUN-YY.
000354             MOVE WS-CURR-MM   TO WS-RUN-MM.
000355             MOVE WS-CURR-DD   TO WS-RUN-DD.
000356             MOVE WS-RUN-DATE-8 TO WS-RUN-DATE-DISPLAY.
000357        1099-INITIALIZATION-EXIT.
000358             EXIT.
000359        EJECT
000360***********************************************************************
000361*                         OPEN ALL FILES                             *
000362***********************************************************************
000363        1100-OPEN-FILES.
000364             OPEN INPUT COMPONENT-FILE.
000365             IF WS-COMPONENT-FILE-STATUS NOT = '00'
000366                 DISPLAY 'ERROR OPENING COMPONENTS FILE, STATUS='
000367                         WS-COMPONENT-FILE-STATUS
000368                 GO TO EOJ9900-ABEND
000369             END-IF.
000370             OPEN INPUT PIN-FILE.
000371             IF WS-PIN-FILE-STATUS NOT = '00'
000372                 DISPLAY 'ERROR OPENING PINS FILE, STATUS='
000373                         WS-PIN-FILE-STATUS
000374                 GO TO EOJ9900-ABEND
000375             END-IF.
000376             OPEN INPUT NET-FILE.
000377             IF WS-NET-FILE-STATUS NOT = '00'
000378                 DISPLAY 'ERROR OPENING NETS FILE, STATUS='
000379                         WS-NET-FILE-STATUS
000380                 GO TO EOJ9900-ABEND
000381             END-IF.
000382             OPEN INPUT CONNECT-FILE.
000383             IF WS-CONNECT-FILE-STATUS NOT = '00'
000384                 DISPLAY 'ERROR OPENING CONNECTS FILE, STATUS='
000385                         WS-CONNECT-FILE-STATUS
000386                 GO TO EOJ9900-ABEND
000387             END-IF.
000388             OPEN OUTPUT FINDING-FILE.
000389             IF WS-FINDING-FILE-STATUS NOT = '00'
000390                 DISPLAY 'ERROR OPENING FINDINGS FILE, STATUS='
000391                         WS-FINDING-FILE-STATUS
000392                 GO TO EOJ9900-ABEND
000393             END-IF.
000394             OPEN OUTPUT REPORT-FILE.
000395             IF WS-REPORT-FILE-STATUS NOT = '00'
000396                 DISPLAY 'ERROR OPENING REPORT FILE, STATUS='
000397                         WS-REPORT-FILE-STATUS
000398                 GO TO EOJ9900-ABEND
000399             END-IF.
000400        1199-OPEN-FILES-EXIT.
000401             EXIT.
000402        EJECT
000403***********************************************************************
000404*           LOAD COMPONENT HEADERS AND THEIR PIN DETAIL              *
000405***********************************************************************
000406        2000-LOAD-COMPONENTS.
000407             PERFORM 2010-READ-COMPONENT-HEADER
000408                 UNTIL EOF-COMPONENT.
000409        2099-LOAD-COMPONENTS-EXIT.
000410             EXIT.
000411        2010-READ-COMPONENT-HEADER.
000412             READ COMPONENT-FILE
000413                 AT END
000414                     MOVE 'Y' TO WS-EOF-COMPONENT-SW
000415                 NOT AT END
000416                     ADD 1 TO WS-COMPONENT-READ-CNT
000417                     ADD 1 TO WS-CMP-COUNT
000418                     MOVE CR-CMP-NAME      TO WS-CMP-NAME(WS-CMP-COUNT)
000419                     MOVE CR-CMP-TYPE      TO WS-CMP-TYPE(WS-CMP-COUNT)
000420                     MOVE CR-CMP-VALUE     TO WS-CMP-VALUE(WS-CMP-COUNT)
000421                     MOVE CR-CMP-PIN-COUNT
000422                                       TO WS-CMP-PIN-COUNT(WS-CMP-COUNT)
000423                     COMPUTE WS-CMP-FIRST-PIN-SUB(WS-CMP-COUNT) =
000424                                       WS-PIN-COUNT + 1
000425                     PERFORM 2020-LOAD-COMPONENT-PINS
000426             END-READ.
000427        2020-LOAD-COMPONENT-PINS.
000428             PERFORM 2030-READ-PIN-RECORD
000429                 VARYING WS-SUB1 FROM 1 BY 1
000430                 UNTIL WS-SUB1 > CR-CMP-PIN-COUNT.
000431        2030-READ-PIN-RECORD.
000432             READ PIN-FILE
000433                 AT END
000434                     DISPLAY 'UNEXPECTED END OF PIN FILE'
000435                     GO TO EOJ9900-ABEND
000436                 NOT AT END
000437                     ADD 1 TO WS-PIN-READ-CNT
000438                     ADD 1 TO WS-PIN-COUNT
000439                     MOVE PR-PIN-CMP-NAME TO WS-PIN-CMP-NAME(WS-PIN-COUNT)
000440                     MOVE PR-PIN-NUMBER   TO WS-PIN-NUMBER(WS-PIN-COUNT)
000441                     MOVE PR-PIN-NAME     TO WS-PIN-NAME(WS-PIN-COUNT)
000442                     MOVE PR-PIN-TYPE     TO WS-PIN-TYPE(WS-PIN-COUNT)
000443             END-READ.
000444        EJECT
000445***********************************************************************
000446*             LOAD NET HEADERS AND THEIR CONNECTION DETAIL           *
000447***********************************************************************
000448        2100-LOAD-NETS.
000449             PERFORM 2110-READ-NET-HEADER
000450                 UNTIL EOF-NET.
000451        2199-LOAD-NETS-EXIT.
000452             EXIT.
000453        2110-READ-NET-HEADER.
000454             READ NET-FILE
000455                 AT END
000456                     MOVE 'Y' TO WS-EOF-NET-SW
000457                 NOT AT END
000458                     ADD 1 TO WS-NET-READ-CNT
000459                     ADD 1 TO WS-NET-COUNT
000460                     MOVE NR-NET-NAME      TO WS-NET-NAME(WS-NET-COUNT)
000461                     MOVE NR-NET-TYPE      TO WS-NET-TYPE(WS-NET-COUNT)
000462                     MOVE NR-NET-CONN-COUNT
000463                                       TO WS-NET-CONN-COUNT(WS-NET-COUNT)
000464                     COMPUTE WS-NET-FIRST-CONN-SUB(WS-NET-COUNT) =
000465                                       WS-CONN-COUNT + 1
000466                     PERFORM 2120-LOAD-NET-CONNECTIONS
000467             END-READ.
000468        2120-LOAD-NET-CONNECTIONS.
000469             PERFORM 2130-READ-CONNECTION-RECORD
000470                 VARYING WS-SUB1 FROM 1 BY 1
000471                 UNTIL WS-SUB1 > NR-NET-CONN-COUNT.
000472        2130-READ-CONNECTION-RECORD.
000473             READ CONNECT-FILE
000474                 AT END
000475                     DISPLAY 'UNEXPECTED END OF CONNECT FILE'
000476                     GO TO EOJ9900-ABEND
000477                 NOT AT END
000478                     ADD 1 TO WS-CONN-READ-CNT
000479                     ADD 1 TO WS-CONN-COUNT
000480                     MOVE CNR-CON-NET-NAME
000481                                      TO WS-CON-NET-NAME(WS-CONN-COUNT)
000482                     MOVE CNR-CON-CMP-NAME
000483                                      TO WS-CON-CMP-NAME(WS-CONN-COUNT)
000484                     MOVE CNR-CON-PIN-NUMBER
000485                                      TO WS-CON-PIN-NUMBER(WS-CONN-COUNT)
000486             END-READ.
000487        EJECT
000488***********************************************************************
000489*                  U1 - STRUCTURAL PREVALIDATION                     *
000490*    S01 CHECKS THE SUBMISSION HAS AT LEAST ONE COMPONENT AND ONE    *
000491*    NET.  S02 CHECKS EVERY COMPONENT HAS AT LEAST ONE PIN AND THAT  *
000492*    EVERY PIN AND CONNECTION RECORD CARRIES ITS OWNING HEADER'S     *
000493*    KEY.  S03 CHECKS NO CONNECTION HAS A BLANK COMPONENT OR PIN     *
000494*    IDENTIFIER.  ANY STRUCTURAL ERROR STOPS THE RULE ENGINE FROM    *
000495*    RUNNING - SEE THE IF AROUND THE 4000-RULE-ENGINE-DRIVER CALL    *
000496*    IN 0000-CONTROL-PROCESS.                                        *
000497***********************************************************************
000498        3000-STRUCTURAL-PREVALIDATION.
000499             PERFORM 3010-S01-CHECK-SECTIONS-PRESENT
000500                 THRU 3019-EXIT.
000501             ADD 1 TO WS-RULES-APPLIED-CNT.
000502             PERFORM 3020-S02-CHECK-PIN-NET-INTEGRITY
000503                 THRU 3029-EXIT.
000504             ADD 1 TO WS-RULES-APPLIED-CNT.
000505             PERFORM 3030-S03-CHECK-CONNECTION-FIELDS
000506                 THRU 3039-EXIT.
000507             ADD 1 TO WS-RULES-APPLIED-CNT.
000508        3099-STRUCTURAL-PREVALIDATION-EXIT.
000509             EXIT.
000510        3010-S01-CHECK-SECTIONS-PRESENT.
000511             IF WS-CMP-COUNT = ZERO
000512                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000513                 MOVE 'S01'     TO WS-STG-RULE-CODE
000514                 MOVE 'MISSING-FIELD'   TO WS-STG-ERROR-TYPE
000515                 MOVE SPACES    TO WS-STG-CMP-NAME
000516                 MOVE SPACES    TO WS-STG-NET-NAME
000517                 MOVE 'THE SUBMISSION CONTAINS NO COMPONENTS'
000518                                        TO WS-STG-MESSAGE
000519                 PERFORM 5200-ADD-FINDING
000520                 ADD 1 TO WS-STRUCTURAL-ERR-CNT
000521             END-IF.
000522             IF WS-NET-COUNT = ZERO
000523                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000524                 MOVE 'S01'     TO WS-STG-RULE-CODE
000525                 MOVE 'MISSING-FIELD'   TO WS-STG-ERROR-TYPE
000526                 MOVE SPACES    TO WS-STG-CMP-NAME
000527                 MOVE SPACES    TO WS-STG-NET-NAME
000528                 MOVE 'THE SUBMISSION CONTAINS NO NETS'
000529                                        TO WS-STG-MESSAGE
000530                 PERFORM 5200-ADD-FINDING
000531                 ADD 1 TO WS-STRUCTURAL-ERR-CNT
000532             END-IF.
000533        3019-EXIT.
000534             EXIT.
000535        3020-S02-CHECK-PIN-NET-INTEGRITY.
000536             PERFORM 3021-CHECK-ONE-COMPONENT-PINS
000537                 VARYING WS-SUB1 FROM 1 BY 1
000538                 UNTIL WS-SUB1 > WS-CMP-COUNT.
000539             PERFORM 3022-CHECK-ONE-NET-CONNECTIONS
000540                 VARYING WS-SUB1 FROM 1 BY 1
000541                 UNTIL WS-SUB1 > WS-NET-COUNT.
000542        3029-EXIT.
000543             EXIT.
000544        3021-CHECK-ONE-COMPONENT-PINS.
000545             IF WS-CMP-PIN-COUNT(WS-SUB1) = ZERO
000546                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000547                 MOVE 'S02'     TO WS-STG-RULE-CODE
000548                 MOVE 'INVALID-FORMAT' TO WS-STG-ERROR-TYPE
000549                 MOVE WS-CMP-NAME(WS-SUB1) TO WS-STG-CMP-NAME
000550                 MOVE SPACES    TO WS-STG-NET-NAME
000551                 MOVE 'COMPONENT HAS A ZERO PIN COUNT'
000552                                        TO WS-STG-MESSAGE
000553                 PERFORM 5200-ADD-FINDING
000554                 ADD 1 TO WS-STRUCTURAL-ERR-CNT
000555             ELSE
000556                 COMPUTE WS-PIN-LIMIT =
000557                     WS-CMP-FIRST-PIN-SUB(WS-SUB1) +
000558                     WS-CMP-PIN-COUNT(WS-SUB1) - 1
000559                 PERFORM 3023-CHECK-ONE-PIN-OWNER
000560                     VARYING WS-PIN-SUB
000561                     FROM WS-CMP-FIRST-PIN-SUB(WS-SUB1) BY 1
000562                     UNTIL WS-PIN-SUB > WS-PIN-LIMIT
000563             END-IF.
000564        3023-CHECK-ONE-PIN-OWNER.
000565             IF WS-PIN-CMP-NAME(WS-PIN-SUB) NOT = WS-CMP-NAME(WS-SUB1)
000566                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000567                 MOVE 'S02'     TO WS-STG-RULE-CODE
000568                 MOVE 'INVALID-FORMAT' TO WS-STG-ERROR-TYPE
000569                 MOVE WS-CMP-NAME(WS-SUB1) TO WS-STG-CMP-NAME
000570                 MOVE SPACES    TO WS-STG-NET-NAME
000571                 MOVE 'PIN RECORD OWNING NAME DOES NOT MATCH COMPONENT'
000572                                        TO WS-STG-MESSAGE
000573                 PERFORM 5200-ADD-FINDING
000574                 ADD 1 TO WS-STRUCTURAL-ERR-CNT
000575             END-IF.
000576        3022-CHECK-ONE-NET-CONNECTIONS.
000577             IF WS-NET-CONN-COUNT(WS-SUB1) > 0
000578                 COMPUTE WS-CONN-LIMIT =
000579                     WS-NET-FIRST-CONN-SUB(WS-SUB1) +
000580                     WS-NET-CONN-COUNT(WS-SUB1) - 1
000581                 PERFORM 3024-CHECK-ONE-CONNECTION-OWNER
000582                     VARYING WS-SUB3
000583                     FROM WS-NET-FIRST-CONN-SUB(WS-SUB1) BY 1
000584                     UNTIL WS-SUB3 > WS-CONN-LIMIT
000585             END-IF.
000586        3024-CHECK-ONE-CONNECTION-OWNER.
000587             IF WS-CON-NET-NAME(WS-SUB3) NOT = WS-NET-NAME(WS-SUB1)
000588                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000589                 MOVE 'S02'     TO WS-STG-RULE-CODE
000590                 MOVE 'INVALID-FORMAT' TO WS-STG-ERROR-TYPE
000591                 MOVE SPACES    TO WS-STG-CMP-NAME
000592                 MOVE WS-NET-NAME(WS-SUB1) TO WS-STG-NET-NAME
000593                 MOVE 'CONNECTION OWNING NAME DOES NOT MATCH NET'
000594                                        TO WS-STG-MESSAGE
000595                 PERFORM 5200-ADD-FINDING
000596                 ADD 1 TO WS-STRUCTURAL-ERR-CNT
000597             END-IF.
000598        3030-S03-CHECK-CONNECTION-FIELDS.
000599             PERFORM 3031-CHECK-ONE-CONNECTION-BLANKS
000600                 VARYING WS-SUB1 FROM 1 BY 1
000601                 UNTIL WS-SUB1 > WS-CONN-COUNT.
000602        3039-EXIT.
000603             EXIT.
000604        3031-CHECK-ONE-CONNECTION-BLANKS.
000605             IF WS-CON-CMP-NAME(WS-SUB1) = SPACES
000606                OR WS-CON-PIN-NUMBER(WS-SUB1) = SPACES
000607                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000608                 MOVE 'S03'     TO WS-STG-RULE-CODE
000609                 MOVE 'INVALID-FORMAT' TO WS-STG-ERROR-TYPE
000610                 MOVE SPACES    TO WS-STG-CMP-NAME
000611                 MOVE WS-CON-NET-NAME(WS-SUB1) TO WS-STG-NET-NAME
000612                 MOVE 'CONNECTION HAS A BLANK COMPONENT OR PIN ID'
000613                                        TO WS-STG-MESSAGE
000614                 PERFORM 5200-ADD-FINDING
000615                 ADD 1 TO WS-STRUCTURAL-ERR-CNT
000616             END-IF.
000617        EJECT
000618***********************************************************************
000619*                    U2 - RULE ENGINE DRIVER                         *
000620*    RUNS R01 THROUGH R10 IN THE FIXED ORDER THE CATALOG REQUIRES.   *
000621*    EACH RULE PARAGRAPH STAGES ITS OWN FINDINGS AND PERFORMS        *
000622*    5200-ADD-FINDING, WHICH BUMPS THE ERROR OR WARNING COUNTER.     *
000623***********************************************************************
000624        4000-RULE-ENGINE-DRIVER.
000625             PERFORM 4100-R01-BLANK-COMPONENT-NAME
000626                 THRU 4109-EXIT.
000627             ADD 1 TO WS-RULES-APPLIED-CNT.
000628             PERFORM 4200-R02-BLANK-NET-NAME
000629                 THRU 4209-EXIT.
000630             ADD 1 TO WS-RULES-APPLIED-CNT.
000631             PERFORM 4300-R03-DUPLICATE-COMPONENT-NAME
000632                 THRU 4309-EXIT.
000633             ADD 1 TO WS-RULES-APPLIED-CNT.
000634             PERFORM 4400-R04-DUPLICATE-NET-NAME
000635                 THRU 4409-EXIT.
000636             ADD 1 TO WS-RULES-APPLIED-CNT.
000637             PERFORM 4500-R05-DUPLICATE-NAME-ACROSS-TYPES
000638                 THRU 4509-EXIT.
000639             ADD 1 TO WS-RULES-APPLIED-CNT.
000640             PERFORM 4600-R06-GROUND-CONNECTIVITY
000641                 THRU 4609-EXIT.
000642             ADD 1 TO WS-RULES-APPLIED-CNT.
000643             PERFORM 4700-R07-GROUND-PIN-NOT-CONNECTED
000644                 THRU 4709-EXIT.
000645             ADD 1 TO WS-RULES-APPLIED-CNT.
000646             PERFORM 4800-R08-MISNAMED-NET
000647                 THRU 4809-EXIT.
000648             ADD 1 TO WS-RULES-APPLIED-CNT.
000649             PERFORM 4900-R09-ORPHANED-NET
000650                 THRU 4909-EXIT.
000651             ADD 1 TO WS-RULES-APPLIED-CNT.
000652             PERFORM 5000-R10-UNCONNECTED-COMPONENT
000653                 THRU 5009-EXIT.
000654             ADD 1 TO WS-RULES-APPLIED-CNT.
000655        4099-RULE-ENGINE-DRIVER-EXIT.
000656             EXIT.
000657        EJECT
000658***********************************************************************
000659*    R01 BLANK-COMPONENT-NAME (ERROR)                                *
000660***********************************************************************
000661        4100-R01-BLANK-COMPONENT-NAME.
000662             PERFORM 4110-CHECK-ONE-COMPONENT-NAME
000663                 VARYING WS-SUB1 FROM 1 BY 1
000664                 UNTIL WS-SUB1 > WS-CMP-COUNT.
000665        4109-EXIT.
000666             EXIT.
000667        4110-CHECK-ONE-COMPONENT-NAME.
000668             IF WS-CMP-NAME(WS-SUB1) = SPACES
000669                 MOVE WS-SUB1 TO WS-FINDING-ORDINAL-DISP
000670                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000671                 MOVE 'R01'     TO WS-STG-RULE-CODE
000672                 MOVE 'BLANK-COMPONENT-NAME' TO WS-STG-ERROR-TYPE
000673                 MOVE SPACES    TO WS-STG-CMP-NAME
000674                 MOVE SPACES    TO WS-STG-NET-NAME
000675                 STRING 'COMPONENT NUMBER ' WS-FINDING-ORDINAL-DISP
000676                        ' HAS A BLANK NAME' DELIMITED BY SIZE
000677                        INTO WS-STG-MESSAGE
000678                 PERFORM 5200-ADD-FINDING
000679             END-IF.
000680***********************************************************************
000681*    R02 BLANK-NET-NAME (ERROR)                                      *
000682***********************************************************************
000683        4200-R02-BLANK-NET-NAME.
000684             PERFORM 4210-CHECK-ONE-NET-NAME
000685                 VARYING WS-SUB1 FROM 1 BY 1
000686                 UNTIL WS-SUB1 > WS-NET-COUNT.
000687        4209-EXIT.
000688             EXIT.
000689        4210-CHECK-ONE-NET-NAME.
000690             IF WS-NET-NAME(WS-SUB1) = SPACES
000691                 MOVE WS-SUB1 TO WS-FINDING-ORDINAL-DISP
000692                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000693                 MOVE 'R02'     TO WS-STG-RULE-CODE
000694                 MOVE 'BLANK-NET-NAME' TO WS-STG-ERROR-TYPE
000695                 MOVE SPACES    TO WS-STG-CMP-NAME
000696                 MOVE SPACES    TO WS-STG-NET-NAME
000697                 STRING 'NET NUMBER ' WS-FINDING-ORDINAL-DISP
000698                        ' HAS A BLANK NAME' DELIMITED BY SIZE
000699                        INTO WS-STG-MESSAGE
000700                 PERFORM 5200-ADD-FINDING
000701             END-IF.
000702        EJECT
000703***********************************************************************
000704*    R03 DUPLICATE-COMPONENT-NAME (ERROR) - ONE FINDING PER           *
000705*    DISTINCT NAME, NOT ONE PER OCCURRENCE - SEE THE 03/08/91 LOG    *
000706*    ENTRY.  WS-PAIR-FOUND-SW MARKS "AN EARLIER TABLE ENTRY ALREADY  *
000707*    HAS THIS NAME", WHICH MEANS THIS ENTRY HAS ALREADY BEEN COUNTED.*
000708***********************************************************************
000709        4300-R03-DUPLICATE-COMPONENT-NAME.
000710             PERFORM 4310-CHECK-ONE-COMPONENT-FOR-DUP
000711                 VARYING WS-SUB1 FROM 1 BY 1
000712                 UNTIL WS-SUB1 > WS-CMP-COUNT.
000713        4309-EXIT.
000714             EXIT.
000715        4310-CHECK-ONE-COMPONENT-FOR-DUP.
000716             IF WS-CMP-NAME(WS-SUB1) NOT = SPACES
000717                 MOVE 'N' TO WS-PAIR-FOUND-SW
000718                 PERFORM 4320-SCAN-FOR-EARLIER-CMP-DUP
000719                     VARYING WS-SUB2 FROM 1 BY 1
000720                     UNTIL WS-SUB2 >= WS-SUB1
000721                         OR WS-PAIR-FOUND-SW = 'Y'
000722                 IF WS-PAIR-FOUND-SW = 'N'
000723                     MOVE ZERO TO WS-DUP-OCCUR-CNT
000724                     PERFORM 4330-COUNT-CMP-DUP-OCCURRENCES
000725                         VARYING WS-SUB3 FROM 1 BY 1
000726                         UNTIL WS-SUB3 > WS-CMP-COUNT
000727                     IF WS-DUP-OCCUR-CNT > 1
000728                         MOVE 'ERROR'   TO WS-STG-SEVERITY
000729                         MOVE 'R03'     TO WS-STG-RULE-CODE
000730                         MOVE 'DUPLICATE-COMPONENT-NAME'
000731                                        TO WS-STG-ERROR-TYPE
000732                         MOVE WS-CMP-NAME(WS-SUB1) TO WS-STG-CMP-NAME
000733                         MOVE SPACES    TO WS-STG-NET-NAME
000734                         STRING 'COMPONENT NAME ' WS-CMP-NAME(WS-SUB1)
000735                                ' IS USED MORE THAN ONCE'
000736                                DELIMITED BY SIZE INTO WS-STG-MESSAGE
000737                         PERFORM 5200-ADD-FINDING
000738                     END-IF
000739                 END-IF
000740             END-IF.
000741        4320-SCAN-FOR-EARLIER-CMP-DUP.
000742             IF WS-CMP-NAME(WS-SUB2) = WS-CMP-NAME(WS-SUB1)
000743                 MOVE 'Y' TO WS-PAIR-FOUND-SW
000744             END-IF.
000745        4330-COUNT-CMP-DUP-OCCURRENCES.
000746             IF WS-CMP-NAME(WS-SUB3) = WS-CMP-NAME(WS-SUB1)
000747                 ADD 1 TO WS-DUP-OCCUR-CNT
000748             END-IF.
000749        EJECT
000750***********************************************************************
000751*    R04 DUPLICATE-NET-NAME (ERROR) - SAME TECHNIQUE AS R03 ABOVE,    *
000752*    WALKING THE NET TABLE INSTEAD OF THE COMPONENT TABLE.            *
000753***********************************************************************
000754        4400-R04-DUPLICATE-NET-NAME.
000755             PERFORM 4410-CHECK-ONE-NET-FOR-DUP
000756                 VARYING WS-SUB1 FROM 1 BY 1
000757                 UNTIL WS-SUB1 > WS-NET-COUNT.
000758        4409-EXIT.
000759             EXIT.
000760        4410-CHECK-ONE-NET-FOR-DUP.
000761             IF WS-NET-NAME(WS-SUB1) NOT = SPACES
000762                 MOVE 'N' TO WS-PAIR-FOUND-SW
000763                 PERFORM 4420-SCAN-FOR-EARLIER-NET-DUP
000764                     VARYING WS-SUB2 FROM 1 BY 1
000765                     UNTIL WS-SUB2 >= WS-SUB1
000766                         OR WS-PAIR-FOUND-SW = 'Y'
000767                 IF WS-PAIR-FOUND-SW = 'N'
000768                     MOVE ZERO TO WS-DUP-OCCUR-CNT
000769                     PERFORM 4430-COUNT-NET-DUP-OCCURRENCES
000770                         VARYING WS-SUB3 FROM 1 BY 1
000771                         UNTIL WS-SUB3 > WS-NET-COUNT
000772                     IF WS-DUP-OCCUR-CNT > 1
000773                         MOVE 'ERROR'   TO WS-STG-SEVERITY
000774                         MOVE 'R04'     TO WS-STG-RULE-CODE
000775                         MOVE 'DUPLICATE-NET-NAME'
000776                                        TO WS-STG-ERROR-TYPE
000777                         MOVE SPACES    TO WS-STG-CMP-NAME
000778                         MOVE WS-NET-NAME(WS-SUB1) TO WS-STG-NET-NAME
000779                         STRING 'NET NAME ' WS-NET-NAME(WS-SUB1)
000780                                ' IS USED MORE THAN ONCE'
000781                                DELIMITED BY SIZE INTO WS-STG-MESSAGE
000782                         PERFORM 5200-ADD-FINDING
000783                     END-IF
000784                 END-IF
000785             END-IF.
000786        4420-SCAN-FOR-EARLIER-NET-DUP.
000787             IF WS-NET-NAME(WS-SUB2) = WS-NET-NAME(WS-SUB1)
000788                 MOVE 'Y' TO WS-PAIR-FOUND-SW
000789             END-IF.
000790        4430-COUNT-NET-DUP-OCCURRENCES.
000791             IF WS-NET-NAME(WS-SUB3) = WS-NET-NAME(WS-SUB1)
000792                 ADD 1 TO WS-DUP-OCCUR-CNT
000793             END-IF.
000794        EJECT
000795***********************************************************************
000796*    R05 DUPLICATE-NAME-ACROSS-TYPES (WARNING) - POOLS THE COMPONENT *
000797*    NAMES AND THE NET NAMES TOGETHER (COMPONENTS FIRST, THEN NETS)  *
000798*    AND FLAGS EVERY DISTINCT NAME WHOSE TOTAL POOL COUNT EXCEEDS 1, *
000799*    INCLUDING A NAME R03 OR R04 ALREADY FLAGGED AS A WITHIN-TYPE    *
000800*    DUPLICATE - THAT DOUBLE REPORTING IS INTENTIONAL, PER ENG.      *
000801***********************************************************************
000802        4500-R05-DUPLICATE-NAME-ACROSS-TYPES.
000803             PERFORM 4510-CHECK-COMPONENT-POOL-ENTRY
000804                 VARYING WS-SUB1 FROM 1 BY 1
000805                 UNTIL WS-SUB1 > WS-CMP-COUNT.
000806             PERFORM 4520-CHECK-NET-POOL-ENTRY
000807                 VARYING WS-SUB1 FROM 1 BY 1
000808                 UNTIL WS-SUB1 > WS-NET-COUNT.
000809        4509-EXIT.
000810             EXIT.
000811        4510-CHECK-COMPONENT-POOL-ENTRY.
000812             IF WS-CMP-NAME(WS-SUB1) NOT = SPACES
000813                 MOVE WS-CMP-NAME(WS-SUB1) TO WS-POOL-NAME-1
000814                 MOVE 'N' TO WS-PAIR-FOUND-SW
000815                 PERFORM 4511-SCAN-EARLIER-CMP-POOL
000816                     VARYING WS-SUB2 FROM 1 BY 1
000817                     UNTIL WS-SUB2 >= WS-SUB1
000818                         OR WS-PAIR-FOUND-SW = 'Y'
000819                 IF WS-PAIR-FOUND-SW = 'N'
000820                     PERFORM 4550-REPORT-IF-POOL-DUP
000821                 END-IF
000822             END-IF.
000823        4511-SCAN-EARLIER-CMP-POOL.
000824             IF WS-CMP-NAME(WS-SUB2) = WS-POOL-NAME-1
000825                 MOVE 'Y' TO WS-PAIR-FOUND-SW
000826             END-IF.
000827        4520-CHECK-NET-POOL-ENTRY.
000828             IF WS-NET-NAME(WS-SUB1) NOT = SPACES
000829                 MOVE WS-NET-NAME(WS-SUB1) TO WS-POOL-NAME-1
000830                 MOVE 'N' TO WS-PAIR-FOUND-SW
000831                 PERFORM 4521-SCAN-ALL-CMP-POOL-FOR-NET
000832                     VARYING WS-SUB2 FROM 1 BY 1
000833                     UNTIL WS-SUB2 > WS-CMP-COUNT
000834                         OR WS-PAIR-FOUND-SW = 'Y'
000835                 IF WS-PAIR-FOUND-SW = 'N'
000836                     PERFORM 4522-SCAN-EARLIER-NET-POOL
000837                         VARYING WS-SUB2 FROM 1 BY 1
000838                         UNTIL WS-SUB2 >= WS-SUB1
000839                             OR WS-PAIR-FOUND-SW = 'Y'
000840                 END-IF
000841                 IF WS-PAIR-FOUND-SW = 'N'
000842                     PERFORM 4550-REPORT-IF-POOL-DUP
000843                 END-IF
000844             END-IF.
000845        4521-SCAN-ALL-CMP-POOL-FOR-NET.
000846             IF WS-CMP-NAME(WS-SUB2) = WS-POOL-NAME-1
000847                 MOVE 'Y' TO WS-PAIR-FOUND-SW
000848             END-IF.
000849        4522-SCAN-EARLIER-NET-POOL.
000850             IF WS-NET-NAME(WS-SUB2) = WS-POOL-NAME-1
000851                 MOVE 'Y' TO WS-PAIR-FOUND-SW
000852             END-IF.
000853        4550-REPORT-IF-POOL-DUP.
000854             MOVE ZERO TO WS-DUP-OCCUR-CNT.
000855             PERFORM 4551-COUNT-POOL-CMP-OCCURRENCES
000856                 VARYING WS-SUB3 FROM 1 BY 1
000857                 UNTIL WS-SUB3 > WS-CMP-COUNT.
000858             PERFORM 4552-COUNT-POOL-NET-OCCURRENCES
000859                 VARYING WS-SUB3 FROM 1 BY 1
000860                 UNTIL WS-SUB3 > WS-NET-COUNT.
000861             IF WS-DUP-OCCUR-CNT > 1
000862                 MOVE 'WARNING' TO WS-STG-SEVERITY
000863                 MOVE 'R05'     TO WS-STG-RULE-CODE
000864                 MOVE 'DUPLICATE-NAME-ACROSS-TYPES'
000865                                    TO WS-STG-ERROR-TYPE
000866                 MOVE SPACES    TO WS-STG-CMP-NAME
000867                 MOVE SPACES    TO WS-STG-NET-NAME
000868                 STRING 'THE NAME ' DELIMITED BY SIZE
000869                        WS-POOL-NAME-1 DELIMITED BY SPACE
000870                        ' DUPLICATES ANOTHER COMPONENT/NET NAME'
000871                        DELIMITED BY SIZE INTO WS-STG-MESSAGE
000872                 PERFORM 5200-ADD-FINDING
000873             END-IF.
000874        4551-COUNT-POOL-CMP-OCCURRENCES.
000875             IF WS-CMP-NAME(WS-SUB3) = WS-POOL-NAME-1
000876                 ADD 1 TO WS-DUP-OCCUR-CNT
000877             END-IF.
000878        4552-COUNT-POOL-NET-OCCURRENCES.
000879             IF WS-NET-NAME(WS-SUB3) = WS-POOL-NAME-1
000880                 ADD 1 TO WS-DUP-OCCUR-CNT
000881             END-IF.
000882        EJECT
000883***********************************************************************
000884*    R06 GROUND CONNECTIVITY - FIRST MARKS EVERY GROUND NET (EITHER  *
000885*    DECLARED NET-TYPE GROUND OR AN UPPER-CASED NAME IN THE NWRLCON  *
000886*    GROUND NAME TABLE), THEN EITHER FLAGS MISSING-GROUND OR CHECKS  *
000887*    EACH GROUND NET HAS AT LEAST TWO CONNECTIONS.                   *
000888***********************************************************************
000889        4600-R06-GROUND-CONNECTIVITY.
000890             PERFORM 4610-MARK-GROUND-NETS
000891                 VARYING WS-SUB1 FROM 1 BY 1
000892                 UNTIL WS-SUB1 > WS-NET-COUNT.
000893             IF WS-GND-NET-CNT = ZERO
000894                 MOVE 'ERROR'   TO WS-STG-SEVERITY
000895                 MOVE 'R06'     TO WS-STG-RULE-CODE
000896                 MOVE 'MISSING-GROUND' TO WS-STG-ERROR-TYPE
000897                 MOVE SPACES    TO WS-STG-CMP-NAME
000898                 MOVE SPACES    TO WS-STG-NET-NAME
000899                 MOVE 'THE NETLIST HAS NO GROUND NET'
000900                                        TO WS-STG-MESSAGE
000901                 PERFORM 5200-ADD-FINDING
000902             ELSE
000903                 PERFORM 4620-CHECK-GROUND-NET-CONNECTIONS
000904                     VARYING WS-SUB1 FROM 1 BY 1
000905                     UNTIL WS-SUB1 > WS-NET-COUNT
000906             END-IF.
000907        4609-EXIT.
000908             EXIT.
000909        4610-MARK-GROUND-NETS.
000910             MOVE WS-NET-NAME(WS-SUB1) TO WS-UC-NAME-20.
000911             INSPECT WS-UC-NAME-20
000912                 CONVERTING WS-LOWER-CASE-ALPHA TO WS-UPPER-CASE-ALPHA.
000913             MOVE 'N' TO WS-GND-MATCH-SW.
000914             IF WS-NET-TYPE(WS-SUB1) = 'GROUND  '
000915                 MOVE 'Y' TO WS-GND-MATCH-SW
000916             ELSE
000917                 PERFORM 4611-SCAN-GROUND-NAME-TABLE
000918                     VARYING WS-SUB2 FROM 1 BY 1
000919                     UNTIL WS-SUB2 > 6 OR WS-GND-MATCH-SW = 'Y'
000920             END-IF.
000921             IF WS-GND-MATCH-SW = 'Y'
000922                 SET WS-NET-IS-GROUND(WS-SUB1) TO TRUE
000923                 ADD 1 TO WS-GND-NET-CNT
000924             END-IF.
000925        4611-SCAN-GROUND-NAME-TABLE.
000926             IF WS-UC-NAME-20(1:10) = WS-GROUND-NAME(WS-SUB2)
000927                AND WS-UC-NAME-20(11:10) = SPACES
000928                 MOVE 'Y' TO WS-GND-MATCH-SW
000929             END-IF.
000930        4620-CHECK-GROUND-NET-CONNECTIONS.
000931             IF WS-NET-IS-GROUND(WS-SUB1)
000932                AND WS-NET-CONN-COUNT(WS-SUB1) < 2
000933                 MOVE WS-NET-CONN-COUNT(WS-SUB1) TO WS-CONN-COUNT-DISP
000934                 MOVE 'WARNING' TO WS-STG-SEVERITY
000935                 MOVE 'R06'     TO WS-STG-RULE-CODE
000936                 MOVE 'INSUFFICIENT-GND-CONNECTIONS'
000937                                        TO WS-STG-ERROR-TYPE
000938                 MOVE SPACES    TO WS-STG-CMP-NAME
000939                 MOVE WS-NET-NAME(WS-SUB1) TO WS-STG-NET-NAME
000940                 STRING 'GROUND NET ' WS-NET-NAME(WS-SUB1)
000941                        ' HAS ONLY ' WS-CONN-COUNT-DISP
000942                        ' CONNECTION(S)' DELIMITED BY SIZE
000943                        INTO WS-STG-MESSAGE
000944                 PERFORM 5200-ADD-FINDING
000945             END-IF.
000946        EJECT
000947***********************************************************************
000948*    R07 GROUND-PIN-NOT-CONNECTED-TO-GROUND (ERROR) - FOR EVERY      *
000949*    PIN-TYPE GROUND PIN, THE (COMPONENT,PIN) PAIR MUST SHOW UP      *
000950*    AMONG THE CONNECTIONS OF SOME GROUND NET.  USES THE NET'S OWN   *
000951*    CONNECTION RANGE (WS-NET-FIRST-CONN-SUB/WS-NET-CONN-COUNT) SO   *
000952*    ONLY THAT NET'S CONNECTIONS ARE SCANNED, PER THE 11/02/91 LOG.  *
000953***********************************************************************
000954        4700-R07-GROUND-PIN-NOT-CONNECTED.
000955             PERFORM 4710-CHECK-ONE-PIN-FOR-GROUND
000956                 VARYING WS-SUB1 FROM 1 BY 1
000957                 UNTIL WS-SUB1 > WS-PIN-COUNT.
000958        4709-EXIT.
000959             EXIT.
000960        4710-CHECK-ONE-PIN-FOR-GROUND.
000961             IF WS-PIN-TYPE(WS-SUB1) = 'GROUND  '
000962                 MOVE WS-PIN-CMP-NAME(WS-SUB1) TO WS-SEARCH-KEY(1:20)
000963                 MOVE WS-PIN-NUMBER(WS-SUB1)   TO WS-SEARCH-KEY(21:6)
000964                 MOVE 'N' TO WS-PAIR-FOUND-SW
000965                 PERFORM 4720-SCAN-GROUND-NETS-FOR-PIN
000966                     VARYING WS-SUB2 FROM 1 BY 1
000967                     UNTIL WS-SUB2 > WS-NET-COUNT
000968                         OR WS-PAIR-FOUND-SW = 'Y'
000969                 IF WS-PAIR-FOUND-SW = 'N'
000970                     MOVE 'ERROR'   TO WS-STG-SEVERITY
000971                     MOVE 'R07'     TO WS-STG-RULE-CODE
000972                     MOVE 'GROUND-PIN-NOT-CONNECTED-TO-GROUND'
000973                                        TO WS-STG-ERROR-TYPE
000974                     MOVE WS-PIN-CMP-NAME(WS-SUB1) TO WS-STG-CMP-NAME
000975                     MOVE SPACES    TO WS-STG-NET-NAME
000976                     STRING WS-PIN-CMP-NAME(WS-SUB1) DELIMITED BY SPACE
000977                            '.' DELIMITED BY SIZE
000978                            WS-PIN-NUMBER(WS-SUB1) DELIMITED BY SPACE
000979                            ' IS A GROUND PIN NOT WIRED TO GROUND'
000980                            DELIMITED BY SIZE INTO WS-STG-MESSAGE
000981                     PERFORM 5200-ADD-FINDING
000982                 END-IF
000983             END-IF.
000984        4720-SCAN-GROUND-NETS-FOR-PIN.
000985             IF WS-NET-IS-GROUND(WS-SUB2)
000986                AND WS-NET-CONN-COUNT(WS-SUB2) > 0
000987                 PERFORM 4730-SCAN-ONE-NETS-CONNECTIONS
000988                     VARYING WS-SUB3
000989                     FROM WS-NET-FIRST-CONN-SUB(WS-SUB2) BY 1
000990                     UNTIL WS-SUB3 > WS-NET-FIRST-CONN-SUB(WS-SUB2) +
000991                                      WS-NET-CONN-COUNT(WS-SUB2) - 1
000992                           OR WS-PAIR-FOUND-SW = 'Y'
000993             END-IF.
000994        4730-SCAN-ONE-NETS-CONNECTIONS.
000995             IF WS-CONN-CMP-PIN-KEY(WS-SUB3) = WS-SEARCH-KEY
000996                 MOVE 'Y' TO WS-PAIR-FOUND-SW
000997             END-IF.
000998        EJECT
000999***********************************************************************
001000*    R08 MISNAMED-NET (WARNING) - LOOKS THE UPPER-CASED NET NAME UP  *
001001*    IN THE NWRLCON EXPECTED-TYPE TABLE; IF THE NAME IS RECOGNIZED   *
001002*    AND THE DECLARED NET-TYPE DOES NOT MATCH THE EXPECTED TYPE      *
001003*    (INCLUDING A BLANK DECLARED TYPE), A WARNING IS RAISED.         *
001004***********************************************************************
001005        4800-R08-MISNAMED-NET.
001006             PERFORM 4810-CHECK-ONE-NET-FOR-MISNAME
001007                 VARYING WS-SUB1 FROM 1 BY 1
001008                 UNTIL WS-SUB1 > WS-NET-COUNT.
001009        4809-EXIT.
001010             EXIT.
001011        4810-CHECK-ONE-NET-FOR-MISNAME.
001012             MOVE WS-NET-NAME(WS-SUB1) TO WS-UC-NAME-20.
001013             INSPECT WS-UC-NAME-20
001014                 CONVERTING WS-LOWER-CASE-ALPHA TO WS-UPPER-CASE-ALPHA.
001015             MOVE 'N' TO WS-PAIR-FOUND-SW.
001016             PERFORM 4820-SCAN-EXPECTED-TYPE-TABLE
001017                 VARYING WS-SUB2 FROM 1 BY 1
001018                 UNTIL WS-SUB2 > 23 OR WS-PAIR-FOUND-SW = 'Y'.
001019             IF WS-PAIR-FOUND-SW = 'Y'
001020                AND WS-NET-TYPE(WS-SUB1) NOT = WS-EXP-TYPE(WS-MATCH-SUB)
001021                 MOVE 'WARNING' TO WS-STG-SEVERITY
001022                 MOVE 'R08'     TO WS-STG-RULE-CODE
001023                 MOVE 'MISNAMED-NET' TO WS-STG-ERROR-TYPE
001024                 MOVE SPACES    TO WS-STG-CMP-NAME
001025                 MOVE WS-NET-NAME(WS-SUB1) TO WS-STG-NET-NAME
001026                 STRING 'NET ' DELIMITED BY SIZE
001027                        WS-NET-NAME(WS-SUB1) DELIMITED BY SPACE
001028                        ' TYPE ' DELIMITED BY SIZE
001029                        WS-NET-TYPE(WS-SUB1) DELIMITED BY SPACE
001030                        ' EXPECTED ' DELIMITED BY SIZE
001031                        WS-EXP-TYPE(WS-MATCH-SUB) DELIMITED BY SPACE
001032                        INTO WS-STG-MESSAGE
001033                 PERFORM 5200-ADD-FINDING
001034             END-IF.
001035        4820-SCAN-EXPECTED-TYPE-TABLE.
001036             IF WS-UC-NAME-20(1:10) = WS-EXP-NAME(WS-SUB2)
001037                AND WS-UC-NAME-20(11:10) = SPACES
001038                 MOVE 'Y' TO WS-PAIR-FOUND-SW
001039                 MOVE WS-SUB2 TO WS-MATCH-SUB
001040             END-IF.
001041        EJECT
001042***********************************************************************
001043*    R09 ORPHANED-NET (ERROR)                                        *
001044***********************************************************************
001045        4900-R09-ORPHANED-NET.
001046             PERFORM 4910-CHECK-ONE-NET-FOR-ORPHAN
001047                 VARYING WS-SUB1 FROM 1 BY 1
001048                 UNTIL WS-SUB1 > WS-NET-COUNT.
001049        4909-EXIT.
001050             EXIT.
001051        4910-CHECK-ONE-NET-FOR-ORPHAN.
001052             IF WS-NET-CONN-COUNT(WS-SUB1) = ZERO
001053                 MOVE 'ERROR'   TO WS-STG-SEVERITY
001054                 MOVE 'R09'     TO WS-STG-RULE-CODE
001055                 MOVE 'ORPHANED-NET' TO WS-STG-ERROR-TYPE
001056                 MOVE SPACES    TO WS-STG-CMP-NAME
001057                 MOVE WS-NET-NAME(WS-SUB1) TO WS-STG-NET-NAME
001058                 STRING 'NET ' WS-NET-NAME(WS-SUB1)
001059                        ' HAS NO CONNECTIONS' DELIMITED BY SIZE
001060                        INTO WS-STG-MESSAGE
001061                 PERFORM 5200-ADD-FINDING
001062             END-IF.
001063        EJECT
001064***********************************************************************
001065*    R10 UNCONNECTED-COMPONENT (WARNING) - FOR EACH COMPONENT,       *
001066*    BUILDS A COMMA SEPARATED LIST OF ITS PIN NUMBERS THAT DO NOT    *
001067*    SHOW UP AMONG ANY NET'S CONNECTIONS AND RAISES ONE WARNING PER  *
001068*    COMPONENT, NOT ONE PER PIN - SEE THE 02/11/97 LOG ENTRY.        *
001069***********************************************************************
001070        5000-R10-UNCONNECTED-COMPONENT.
001071             PERFORM 5010-CHECK-ONE-COMPONENT-FOR-UNCONN
001072                 VARYING WS-SUB1 FROM 1 BY 1
001073                 UNTIL WS-SUB1 > WS-CMP-COUNT.
001074        5009-EXIT.
001075             EXIT.
001076        5010-CHECK-ONE-COMPONENT-FOR-UNCONN.
001077             MOVE SPACES TO WS-UNCONN-LIST.
001078             MOVE 1 TO WS-UNCONN-PTR.
001079             MOVE 'N' TO WS-UNCONN-FOUND-SW.
001080             IF WS-CMP-PIN-COUNT(WS-SUB1) > 0
001081                 COMPUTE WS-PIN-LIMIT =
001082                     WS-CMP-FIRST-PIN-SUB(WS-SUB1) +
001083                     WS-CMP-PIN-COUNT(WS-SUB1) - 1
001084                 PERFORM 5020-CHECK-ONE-PIN-FOR-UNCONN
001085                     VARYING WS-PIN-SUB
001086                     FROM WS-CMP-FIRST-PIN-SUB(WS-SUB1) BY 1
001087                     UNTIL WS-PIN-SUB > WS-PIN-LIMIT
001088             END-IF.
001089             IF WS-UNCONN-FOUND-SW = 'Y'
001090                 MOVE 'WARNING' TO WS-STG-SEVERITY
001091                 MOVE 'R10'     TO WS-STG-RULE-CODE
001092                 MOVE 'UNCONNECTED-COMPONENT' TO WS-STG-ERROR-TYPE
001093                 MOVE WS-CMP-NAME(WS-SUB1) TO WS-STG-CMP-NAME
001094                 MOVE SPACES    TO WS-STG-NET-NAME
001095                 STRING 'COMPONENT ' DELIMITED BY SIZE
001096                        WS-CMP-NAME(WS-SUB1) DELIMITED BY SPACE
001097                        ' HAS UNCONNECTED PIN(S) ' DELIMITED BY SIZE
001098                        WS-UNCONN-LIST DELIMITED BY SPACE
001099                        INTO WS-STG-MESSAGE
001100                 PERFORM 5200-ADD-FINDING
001101             END-IF.
001102        5020-CHECK-ONE-PIN-FOR-UNCONN.
001103             MOVE WS-PIN-CMP-NAME(WS-PIN-SUB) TO WS-SEARCH-KEY(1:20).
001104             MOVE WS-PIN-NUMBER(WS-PIN-SUB)   TO WS-SEARCH-KEY(21:6).
001105             MOVE 'N' TO WS-PAIR-FOUND-SW.
001106             PERFORM 5030-SCAN-CONN-TABLE-FOR-PIN
001107                 VARYING WS-SUB3 FROM 1 BY 1
001108                 UNTIL WS-SUB3 > WS-CONN-COUNT OR WS-PAIR-FOUND-SW = 'Y'.
001109             IF WS-PAIR-FOUND-SW = 'N'
001110                 IF WS-UNCONN-PTR > 1
001111                     STRING ',' DELIMITED BY SIZE
001112                         INTO WS-UNCONN-LIST WITH POINTER WS-UNCONN-PTR
001113                 END-IF
001114                 MOVE 'Y' TO WS-UNCONN-FOUND-SW
001115                 STRING WS-PIN-NUMBER(WS-PIN-SUB) DELIMITED BY SPACE
001116                     INTO WS-UNCONN-LIST WITH POINTER WS-UNCONN-PTR
001117             END-IF.
001118        5030-SCAN-CONN-TABLE-FOR-PIN.
001119             IF WS-CONN-CMP-PIN-KEY(WS-SUB3) = WS-SEARCH-KEY
001120                 MOVE 'Y' TO WS-PAIR-FOUND-SW
001121             END-IF.
001122        EJECT
001123***********************************************************************
001124*    5200-ADD-FINDING - SHARED BY EVERY STRUCTURAL CHECK AND EVERY   *
001125*    RULE PARAGRAPH.  THE CALLER FILLS IN WS-FINDING-STAGING BEFORE  *
001126*    PERFORMING THIS PARAGRAPH.  BUMPS THE ERROR OR WARNING COUNTER  *
001127*    OFF THE STAGED SEVERITY SO VERDICT AND SUMMARY STAY IN STEP     *
001128*    WITH THE FINDING TABLE.                                         *
001129***********************************************************************
001130        5200-ADD-FINDING.
001131             ADD 1 TO WS-FINDING-COUNT.
001132             MOVE WS-STG-SEVERITY   TO FND-SEVERITY(WS-FINDING-COUNT).
001133             MOVE WS-STG-RULE-CODE  TO FND-RULE-CODE(WS-FINDING-COUNT).
001134             MOVE WS-STG-ERROR-TYPE TO FND-ERROR-TYPE(WS-FINDING-COUNT).
001135             MOVE WS-STG-CMP-NAME   TO FND-CMP-NAME(WS-FINDING-COUNT).
001136             MOVE WS-STG-NET-NAME   TO FND-NET-NAME(WS-FINDING-COUNT).
001137             MOVE WS-STG-MESSAGE    TO FND-MESSAGE(WS-FINDING-COUNT).
001138             IF WS-STG-SEVERITY = 'ERROR'
001139                 ADD 1 TO WS-ERROR-CNT
001140             ELSE
001141                 ADD 1 TO WS-WARNING-CNT
001142             END-IF.
001143        EJECT
001144***********************************************************************
001145*                    U4 - VALIDATION REPORT BUILDER                  *
001146*    WRITES THE FINDINGS FILE, THEN THE FOUR SECTIONS OF THE         *
001147*    PRINTED REPORT - HEADING, COUNTS, DETAIL AND SUMMARY/VERDICT.   *
001148***********************************************************************
001149        6000-WRITE-REPORT.
001150             PERFORM 6001-WRITE-FINDING-RECORDS
001151                 THRU 6009-EXIT.
001152             PERFORM 6010-WRITE-REPORT-HEADING
001153                 THRU 6019-EXIT.
001154             PERFORM 6020-WRITE-REPORT-COUNTS
001155                 THRU 6029-EXIT.
001156             PERFORM 6030-WRITE-FINDING-DETAIL
001157                 THRU 6039-EXIT.
001158             PERFORM 6040-WRITE-REPORT-SUMMARY
001159                 THRU 6049-EXIT.
001160        6099-WRITE-REPORT-EXIT.
001161             EXIT.
001162        6001-WRITE-FINDING-RECORDS.
001163             PERFORM 6002-WRITE-ONE-FINDING-RECORD
001164                 VARYING WS-SUB1 FROM 1 BY 1
001165                 UNTIL WS-SUB1 > WS-FINDING-COUNT.
001166        6009-EXIT.
001167             EXIT.
001168        6002-WRITE-ONE-FINDING-RECORD.
001169             MOVE WS-FINDING-ENTRY(WS-SUB1) TO FINDING-REC.
001170             WRITE FINDING-REC.
001171             IF WS-FINDING-FILE-STATUS NOT = '00'
001172                 DISPLAY 'ERROR WRITING FINDINGS FILE, STATUS='
001173                         WS-FINDING-FILE-STATUS
001174                 GO TO EOJ9900-ABEND
001175             END-IF.
001176        6010-WRITE-REPORT-HEADING.
001177             MOVE SPACES TO WS-REPORT-LINE.
001178             MOVE 'NETWIZ NETLIST VALIDATION REPORT' TO RH-TITLE.
001179             MOVE 'RUN DATE:' TO RH-RUN-LABEL.
001180             MOVE WS-RUN-DATE-DISPLAY TO RH-RUN-DATE.
001181             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001182        6019-EXIT.
001183             EXIT.
001184        6020-WRITE-REPORT-COUNTS.
001185             MOVE SPACES TO WS-REPORT-LINE.
001186             MOVE 'COMPONENTS READ:' TO RC-COMPONENT-LABEL.
001187             MOVE WS-COMPONENT-READ-CNT TO RC-COMPONENT-COUNT.
001188             MOVE 'PINS: ' TO RC-PIN-LABEL.
001189             MOVE WS-PIN-READ-CNT TO RC-PIN-COUNT.
001190             MOVE 'NETS: ' TO RC-NET-LABEL.
001191             MOVE WS-NET-READ-CNT TO RC-NET-COUNT.
001192             MOVE 'CONNECTS: ' TO RC-CONN-LABEL.
001193             MOVE WS-CONN-READ-CNT TO RC-CONN-COUNT.
001194             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001195        6029-EXIT.
001196             EXIT.
001197        6030-WRITE-FINDING-DETAIL.
001198             PERFORM 6031-WRITE-ONE-FINDING-LINE
001199                 VARYING WS-SUB1 FROM 1 BY 1
001200                 UNTIL WS-SUB1 > WS-FINDING-COUNT.
001201        6039-EXIT.
001202             EXIT.
001203        6031-WRITE-ONE-FINDING-LINE.
001204             MOVE SPACES TO WS-REPORT-LINE.
001205             MOVE FND-SEVERITY(WS-SUB1)   TO RD-SEVERITY.
001206             MOVE FND-RULE-CODE(WS-SUB1)  TO RD-RULE-CODE.
001207             MOVE FND-ERROR-TYPE(WS-SUB1) TO RD-ERROR-TYPE.
001208             IF FND-CMP-NAME(WS-SUB1) NOT = SPACES
001209                 MOVE FND-CMP-NAME(WS-SUB1) TO RD-SUBJECT-ID
001210             ELSE
001211                 MOVE FND-NET-NAME(WS-SUB1) TO RD-SUBJECT-ID
001212             END-IF.
001213             MOVE FND-MESSAGE(WS-SUB1) TO RD-MESSAGE.
001214             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001215        6040-WRITE-REPORT-SUMMARY.
001216             MOVE SPACES TO WS-REPORT-LINE.
001217             MOVE 'TOTAL ERRORS' TO RS-LABEL.
001218             MOVE WS-ERROR-CNT TO RS-VALUE.
001219             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001220             MOVE SPACES TO WS-REPORT-LINE.
001221             MOVE 'TOTAL WARNINGS' TO RS-LABEL.
001222             MOVE WS-WARNING-CNT TO RS-VALUE.
001223             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001224             MOVE SPACES TO WS-REPORT-LINE.
001225             MOVE 'RULES APPLIED' TO RS-LABEL.
001226             MOVE WS-RULES-APPLIED-CNT TO RS-VALUE.
001227             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001228             MOVE SPACES TO WS-REPORT-LINE.
001229             IF WS-ERROR-CNT = ZERO
001230                 MOVE 'VALID  ' TO SUM-VERDICT
001231                 MOVE 'NETLIST IS VALID' TO RH-TITLE
001232             ELSE
001233                 MOVE 'INVALID' TO SUM-VERDICT
001234                 MOVE 'NETLIST IS INVALID' TO RH-TITLE
001235             END-IF.
001236             PERFORM 6090-WRITE-ONE-REPORT-LINE.
001237             MOVE WS-ERROR-CNT TO SUM-ERROR-COUNT.
001238             MOVE WS-WARNING-CNT TO SUM-WARNING-COUNT.
001239             MOVE WS-RULES-APPLIED-CNT TO SUM-RULES-APPLIED.
001240        6049-EXIT.
001241             EXIT.
001242        6090-WRITE-ONE-REPORT-LINE.
001243             MOVE WS-REPORT-LINE TO REPORT-REC.
001244             WRITE REPORT-REC.
001245             IF WS-REPORT-FILE-STATUS NOT = '00'
001246                 DISPLAY 'ERROR WRITING REPORT FILE, STATUS='
001247                         WS-REPORT-FILE-STATUS
001248                 GO TO EOJ9900-ABEND
001249             END-IF.
001250        EJECT
001251***********************************************************************
001252*                          END OF JOB                                 *
001253***********************************************************************
001254        EOJ9000-CLOSE-FILES.
001255             CLOSE COMPONENT-FILE.
001256             IF WS-COMPONENT-FILE-STATUS NOT = '00'
001257                 DISPLAY 'ERROR CLOSING COMPONENTS FILE, STATUS='
001258                         WS-COMPONENT-FILE-STATUS
001259             END-IF.
001260             CLOSE PIN-FILE.
001261             IF WS-PIN-FILE-STATUS NOT = '00'
001262                 DISPLAY 'ERROR CLOSING PINS FILE, STATUS='
001263                         WS-PIN-FILE-STATUS
001264             END-IF.
001265             CLOSE NET-FILE.
001266             IF WS-NET-FILE-STATUS NOT = '00'
001267                 DISPLAY 'ERROR CLOSING NETS FILE, STATUS='
001268                         WS-NET-FILE-STATUS
001269             END-IF.
001270             CLOSE CONNECT-FILE.
001271             IF WS-CONNECT-FILE-STATUS NOT = '00'
001272                 DISPLAY 'ERROR CLOSING CONNECTS FILE, STATUS='
001273                         WS-CONNECT-FILE-STATUS
001274             END-IF.
001275             CLOSE FINDING-FILE.
001276             IF WS-FINDING-FILE-STATUS NOT = '00'
001277                 DISPLAY 'ERROR CLOSING FINDINGS FILE, STATUS='
001278                         WS-FINDING-FILE-STATUS
001279             END-IF.
001280             CLOSE REPORT-FILE.
001281             IF WS-REPORT-FILE-STATUS NOT = '00'
001282                 DISPLAY 'ERROR CLOSING REPORT FILE, STATUS='
001283                         WS-REPORT-FILE-STATUS
001284             END-IF.
001285             GO TO EOJ9999-EXIT.
001286        EOJ9900-ABEND.
001287             DISPLAY 'NWNETVAL - ABNORMAL TERMINATION'.
001288             MOVE 16 TO RETURN-CODE.
001289             STOP RUN.
001290        EOJ9999-EXIT.
001291             EXIT.
001292
