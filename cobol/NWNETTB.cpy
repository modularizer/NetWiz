000001*
000002***********************************************************************
000003*    NWNETTB  -  NET / CONNECTION WORK TABLE                         *
000004*    ---------------------------------                                *
000005*    WORKING-STORAGE TABLES HOLDING ONE ENTRY PER NET HEADER READ    *
000006*    FROM THE NETS FILE AND ONE ENTRY PER CONNECTION RECORD READ     *
000007*    FROM THE CONNECTS FILE.  LOADED BY 2100-LOAD-NETS.  WS-CONN-    *
000008*    CMP-PIN-KEY IS THE COMBINED (COMPONENT,PIN) KEY USED BY R07 AND *
000009*    R10 TO TEST CONNECTION-TABLE MEMBERSHIP WITHOUT COMPARING THREE *
000010*    SEPARATE FIELDS EACH TIME THROUGH THE TABLE.                    *
000011*                                                                      *
000012*    MODIFIER              DATE       DESCRIPTION OF CHANGE           *
000013*    ---------------------------------------------------------------  *
000014*    R.DYBAS            03/14/88   ORIGINAL MEMBER                    *
000015*    G.OKONKWO          11/02/91   ADDED WS-CONN-CMP-PIN-KEY VIEW     *
000016*                                  TO SPEED THE R07/R10 LOOKUPS        *
000017*    M.FENSTERMACHER    06/19/96   ADDED WS-NET-GROUND-SW, REQ T-4021 *
000018*    L.ABERNATHY        04/06/04   DROPPED WS-NET-DUP-SW - NEVER SET  *
000019*                                  OR TESTED, R04 USES THE SCRATCH     *
000020*                                  WS-PAIR-FOUND-SW SWITCH INSTEAD,    *
000021*                                  REQ T-5619                          *
000022***********************************************************************
000023*
000024        01  WS-NET-TABLE.
000025             05  WS-NET-COUNT              COMP PIC S9(4) VALUE ZERO.
000026             05  WS-NET-ENTRY OCCURS 0500 TIMES.
000027                10  WS-NET-NAME           PIC X(20).
000028                10  WS-NET-TYPE           PIC X(08).
000029                10  WS-NET-CONN-COUNT     PIC 9(03).
000030                10  WS-NET-FIRST-CONN-SUB COMP PIC S9(4) VALUE ZERO.
000031                10  WS-NET-FLAGS.
000032                   15  WS-NET-GROUND-SW  PIC X(01) VALUE 'N'.
000033                       88  WS-NET-IS-GROUND         VALUE 'Y'.
000034                10  FILLER                PIC X(06).
000035             05  FILLER                    PIC X(04).
000036*
000037***********************************************************************
000038*    CONNECTION TABLE - ONE ENTRY PER CONNECTION RECORD, GROUPED      *
000039*    BEHIND THE OWNING NET ENTRY ABOVE IN INPUT ORDER.                *
000040***********************************************************************
000041*
000042        01  WS-CONN-TABLE.
000043             05  WS-CONN-COUNT             COMP PIC S9(4) VALUE ZERO.
000044             05  WS-CONN-ENTRY OCCURS 4000 TIMES.
000045                10  WS-CON-NET-NAME       PIC X(20).
000046                10  WS-CON-CMP-NAME       PIC X(20).
000047                10  WS-CON-PIN-NUMBER     PIC X(06).
000048             05  FILLER                    PIC X(04).
000049*
000050***********************************************************************
000051*    COMBINED (COMPONENT,PIN) KEY VIEW OF THE SAME TABLE, USED BY    *
000052*    THE R07/R10 SET-MEMBERSHIP COMPARES IN 4730-SCAN-ONE-NETS-      *
000053*    CONNECTIONS AND 5030-SCAN-CONN-TABLE-FOR-PIN.  REDEFINES THE    *
000054*    46-CHARACTER CONNECTION ENTRY SO THE COMPONENT NAME AND PIN     *
000055*    NUMBER CAN BE COMPARED IN ONE MOVE.                             *
000056***********************************************************************
000057*
000058        01  WS-CONN-TABLE-KEYED REDEFINES WS-CONN-TABLE.
000059             05  FILLER                    COMP PIC S9(4).
000060             05  WS-CONN-KEY-ENTRY OCCURS 4000 TIMES.
000061                10  FILLER                PIC X(20).
000062                10  WS-CONN-CMP-PIN-KEY.
000063                   15  WS-CKEY-CMP-NAME   PIC X(20).
000064                   15  WS-CKEY-PIN-NUMBER PIC X(06).
000065             05  FILLER                    PIC X(04).
