000001*
000002***********************************************************************
000003*    NWFNDTB  -  FINDING / SUMMARY / PRINT-LINE LAYOUTS               *
000004*    -----------------------------------------                        *
000005*    WS-FINDING-TABLE HOLDS ONE ENTRY PER ERROR OR WARNING RAISED BY  *
000006*    THE STRUCTURAL CHECKS (S01-S03) OR THE TEN DESIGN RULES          *
000007*    (R01-R10), IN THE ORDER 5200-ADD-FINDING STORED THEM.  EACH      *
000008*    STORED ENTRY IS WRITTEN TO THE FINDINGS FILE AND FORMATTED ONTO  *
000009*    THE REPORT PRINT FILE BY 6000-WRITE-REPORT.  WS-REPORT-LINE AND  *
000010*    ITS FOUR REDEFINED VIEWS CARRY THE FOUR KINDS OF PRINT LINE THE  *
000011*    REPORT PRODUCES - HEADING, COUNTS, DETAIL AND SUMMARY.           *
000012*                                                                      *
000013*    MODIFIER              DATE       DESCRIPTION OF CHANGE           *
000014*    ---------------------------------------------------------------  *
000015*    R.DYBAS            03/14/88   ORIGINAL MEMBER                    *
000016*    T.OKAFOR-LINDQUIST 09/23/93   WIDENED FND-MESSAGE TO X(70) PER   *
000017*                                  ENG CHANGE REQUEST 1180              *
000018*    M.FENSTERMACHER    06/19/96   ADDED SUM-RULES-APPLIED, REQ T-4021*
000019*    D.PELLETIER        01/08/99   Y2K - WS-RUN-DATE NOW CCYYMMDD     *
000020***********************************************************************
000021*
000022        01  WS-FINDING-TABLE.
000023             05  WS-FINDING-COUNT          COMP PIC S9(4) VALUE ZERO.
000024             05  WS-FINDING-ENTRY OCCURS 2000 TIMES.
000025                10  FND-SEVERITY          PIC X(07).
000026                10  FND-RULE-CODE         PIC X(03).
000027                10  FND-ERROR-TYPE        PIC X(35).
000028                10  FND-CMP-NAME          PIC X(20).
000029                10  FND-NET-NAME          PIC X(20).
000030                10  FND-MESSAGE           PIC X(70).
000031             05  FILLER                    PIC X(04).
000032*
000033***********************************************************************
000034*    VALIDATION SUMMARY RECORD                                        *
000035***********************************************************************
000036*
000037        01  WS-VALIDATION-SUMMARY.
000038             05  SUM-VERDICT               PIC X(07).
000039             05  SUM-ERROR-COUNT           PIC 9(05).
000040             05  SUM-WARNING-COUNT         PIC 9(05).
000041             05  SUM-RULES-APPLIED         PIC 9(03).
000042             05  FILLER                    PIC X(04).
000043*
000044***********************************************************************
000045*    REPORT PRINT LINE - LRECL 132.  FOUR REDEFINED VIEWS COVER THE   *
000046*    HEADING, COUNTS, DETAIL AND SUMMARY LINES NWNETVAL PRINTS.       *
000047***********************************************************************
000048*
000049        01  WS-REPORT-LINE                PIC X(132).
000050*
000051        01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE.
000052             05  RH-TITLE                  PIC X(33).
000053             05  FILLER                    PIC X(04).
000054             05  RH-RUN-LABEL              PIC X(09).
000055             05  RH-RUN-DATE               PIC X(08).
000056             05  FILLER                    PIC X(78).
000057*
000058        01  WS-REPORT-COUNTS REDEFINES WS-REPORT-LINE.
000059             05  RC-COMPONENT-LABEL        PIC X(20).
000060             05  RC-COMPONENT-COUNT        PIC ZZZ,ZZ9.
000061             05  FILLER                    PIC X(02).
000062             05  RC-PIN-LABEL              PIC X(06).
000063             05  RC-PIN-COUNT              PIC ZZZ,ZZ9.
000064             05  FILLER                    PIC X(02).
000065             05  RC-NET-LABEL              PIC X(06).
000066             05  RC-NET-COUNT              PIC ZZZ,ZZ9.
000067             05  FILLER                    PIC X(02).
000068             05  RC-CONN-LABEL             PIC X(10).
000069             05  RC-CONN-COUNT             PIC ZZZ,ZZ9.
000070             05  FILLER                    PIC X(56).
000071*
000072        01  WS-REPORT-DETAIL REDEFINES WS-REPORT-LINE.
000073             05  RD-SEVERITY               PIC X(07).
000074             05  FILLER                    PIC X(01).
000075             05  RD-RULE-CODE              PIC X(03).
000076             05  FILLER                    PIC X(01).
000077             05  RD-ERROR-TYPE             PIC X(35).
000078             05  FILLER                    PIC X(01).
000079             05  RD-SUBJECT-ID             PIC X(20).
000080             05  FILLER                    PIC X(01).
000081             05  RD-MESSAGE                PIC X(63).
000082*
000083        01  WS-REPORT-SUMMARY REDEFINES WS-REPORT-LINE.
000084             05  RS-LABEL                  PIC X(20).
000085             05  RS-VALUE                  PIC ZZZ,ZZ9.
000086             05  FILLER                    PIC X(105).
