000001*
000002***********************************************************************
000003*    NWRLCON  -  DESIGN RULE CONSTANT TABLES                          *
000004*    ------------------------------------                             *
000005*    WS-GROUND-NAME-TABLE IS THE SET OF UPPER-CASED NET NAMES R06 AND *
000006*    R07 TREAT AS A GROUND NET WHEN THE DECLARED NET-TYPE ITSELF IS   *
000007*    NOT GROUND.  WS-EXPECTED-TYPE-TABLE IS THE NAME-TO-EXPECTED-     *
000008*    TYPE LOOKUP R08 USES TO FLAG A MISNAMED NET.  BOTH ARE BUILT THE *
000009*    OLD WAY - A VALUE STRING SLICED BY AN OCCURS REDEFINES - SO A    *
000010*    NEW NAME CAN BE ADDED BY CHANGING ONE VALUE CLAUSE INSTEAD OF    *
000011*    RECOMPILING A SEPARATE TABLE-LOAD PARAGRAPH.                     *
000012*                                                                      *
000013*    MODIFIER              DATE       DESCRIPTION OF CHANGE           *
000014*    ---------------------------------------------------------------  *
000015*    R.DYBAS            03/14/88   ORIGINAL MEMBER                    *
000016*    T.OKAFOR-LINDQUIST 09/23/93   ADDED PGND/DGND PER ENG CHANGE     *
000017*                                  REQUEST 1180                        *
000018***********************************************************************
000019*
000020        01  WS-GROUND-NAME-STRING.
000021             05  FILLER                    PIC X(10) VALUE 'GND       '.
000022             05  FILLER                    PIC X(10) VALUE 'GROUND    '.
000023             05  FILLER                    PIC X(10) VALUE 'VSS       '.
000024             05  FILLER                    PIC X(10) VALUE 'AGND      '.
000025             05  FILLER                    PIC X(10) VALUE 'DGND      '.
000026             05  FILLER                    PIC X(10) VALUE 'PGND      '.
000027*
000028        01  WS-GROUND-NAME-TABLE REDEFINES WS-GROUND-NAME-STRING.
000029             05  WS-GROUND-NAME OCCURS 6 TIMES PIC X(10).
000030*
000031***********************************************************************
000032*    R08 NAME-TO-EXPECTED-TYPE TABLE.  WS-EXP-TYPE IS ONE OF POWER,   *
000033*    GROUND, CLOCK OR SIGNAL.  4800-R08-MISNAMED-NET SEARCHES THIS    *
000034*    TABLE FOR THE UPPER-CASED, TRIMMED NET NAME AND COMPARES THE     *
000035*    DECLARED NET-TYPE AGAINST WS-EXP-TYPE WHEN A MATCH IS FOUND.     *
000036***********************************************************************
000037*
000038        01  WS-EXPECTED-TYPE-STRING.
000039             05  FILLER                    PIC X(18)
000040                          VALUE 'VCC       POWER   '.
000041             05  FILLER                    PIC X(18)
000042                          VALUE 'VDD       POWER   '.
000043             05  FILLER                    PIC X(18)
000044                          VALUE 'VIN       POWER   '.
000045             05  FILLER                    PIC X(18)
000046                          VALUE 'VOUT      POWER   '.
000047             05  FILLER                    PIC X(18)
000048                          VALUE 'POWER     POWER   '.
000049             05  FILLER                    PIC X(18)
000050                          VALUE 'SUPPLY    POWER   '.
000051             05  FILLER                    PIC X(18)
000052                          VALUE 'GND       GROUND  '.
000053             05  FILLER                    PIC X(18)
000054                          VALUE 'GROUND    GROUND  '.
000055             05  FILLER                    PIC X(18)
000056                          VALUE 'VSS       GROUND  '.
000057             05  FILLER                    PIC X(18)
000058                          VALUE 'AGND      GROUND  '.
000059             05  FILLER                    PIC X(18)
000060                          VALUE 'DGND      GROUND  '.
000061             05  FILLER                    PIC X(18)
000062                          VALUE 'PGND      GROUND  '.
000063             05  FILLER                    PIC X(18)
000064                          VALUE 'CLK       CLOCK   '.
000065             05  FILLER                    PIC X(18)
000066                          VALUE 'CLOCK     CLOCK   '.
000067             05  FILLER                    PIC X(18)
000068                          VALUE 'SCLK      CLOCK   '.
000069             05  FILLER                    PIC X(18)
000070                          VALUE 'MCLK      CLOCK   '.
000071             05  FILLER                    PIC X(18)
000072                          VALUE 'BCLK      CLOCK   '.
000073             05  FILLER                    PIC X(18)
000074                          VALUE 'DATA      SIGNAL  '.
000075             05  FILLER                    PIC X(18)
000076                          VALUE 'ADDR      SIGNAL  '.
000077             05  FILLER                    PIC X(18)
000078                          VALUE 'CTRL      SIGNAL  '.
000079             05  FILLER                    PIC X(18)
000080                          VALUE 'EN        SIGNAL  '.
000081             05  FILLER                    PIC X(18)
000082                          VALUE 'RESET     SIGNAL  '.
000083             05  FILLER                    PIC X(18)
000084                          VALUE 'SIGNAL    SIGNAL  '.
000085*
000086        01  WS-EXPECTED-TYPE-TABLE REDEFINES WS-EXPECTED-TYPE-STRING.
000087             05  WS-EXP-TYPE-ENTRY OCCURS 23 TIMES.
000088                10  WS-EXP-NAME           PIC X(10).
000089                10  WS-EXP-TYPE           PIC X(08).
