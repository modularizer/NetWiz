000001*
000002***********************************************************************
000003*    NWCOMTB  -  COMPONENT / PIN WORK TABLE                          *
000004*    ------------------------------------                            *
000005*    WORKING-STORAGE TABLES HOLDING ONE ENTRY PER COMPONENT HEADER   *
000006*    READ FROM THE COMPONENTS FILE AND ONE ENTRY PER PIN RECORD      *
000007*    READ FROM THE PINS FILE.  LOADED BY 2000-LOAD-COMPONENTS AND    *
000008*    SEARCHED REPEATEDLY BY THE R01/R03/R06/R07/R10 RULE             *
000009*    PARAGRAPHS IN NWNETVAL.                                         *
000010*                                                                     *
000011*    MODIFIER              DATE       DESCRIPTION OF CHANGE          *
000012*    --------------------------------------------------------------- *
000013*    R.DYBAS            03/14/88   ORIGINAL MEMBER                   *
000014*    G.OKONKWO          11/02/91   ADDED WS-CMP-FIRST-PIN-SUB TO      *
000015*                                  SUPPORT THE R10 PIN-SUB WALK       *
000016*    M.FENSTERMACHER    06/19/96   ADDED DUP-NAME FLAG, REQ T-4021    *
000017*    L.ABERNATHY        04/06/04   DROPPED THE PER-ENTRY DUP/UNCONN/  *
000018*                                  CONNECTED FLAGS AND THE NAME-PFX/  *
000019*                                  SFX VIEW - NEVER SET OR TESTED,    *
000020*                                  R03/R07/R10 USE THE SCRATCH        *
000021*                                  SWITCHES IN NWNETVAL INSTEAD,      *
000022*                                  REQ T-5619                         *
000023***********************************************************************
000024*
000025        01  WS-COMPONENT-TABLE.
000026             05  WS-CMP-COUNT              COMP PIC S9(4) VALUE ZERO.
000027             05  WS-COMPONENT-ENTRY OCCURS 0500 TIMES.
000028                10  WS-CMP-NAME           PIC X(20).
000029                10  WS-CMP-TYPE           PIC X(10).
000030                10  WS-CMP-VALUE          PIC X(12).
000031                10  WS-CMP-PIN-COUNT      PIC 9(03).
000032                10  WS-CMP-FIRST-PIN-SUB  COMP PIC S9(4) VALUE ZERO.
000033                10  FILLER                PIC X(07).
000034             05  FILLER                    PIC X(04).
000035*
000036***********************************************************************
000037*    PIN TABLE - ONE ENTRY PER PIN RECORD, GROUPED BEHIND THE OWNING  *
000038*    COMPONENT ENTRY ABOVE IN INPUT ORDER.  5000-R10-UNCONNECTED-     *
000039*    COMPONENT WALKS THIS TABLE AGAINST THE CONNECTION TABLE AND      *
000040*    SETS WS-UNCONN-FOUND-SW WHEN A PIN HAS NO MATCH THERE.           *
000041***********************************************************************
000042*
000043        01  WS-PIN-TABLE.
000044             05  WS-PIN-COUNT              COMP PIC S9(4) VALUE ZERO.
000045             05  WS-PIN-ENTRY OCCURS 4000 TIMES.
000046                10  WS-PIN-CMP-NAME       PIC X(20).
000047                10  WS-PIN-NUMBER         PIC X(06).
000048                10  WS-PIN-NAME           PIC X(12).
000049                10  WS-PIN-TYPE           PIC X(08).
000050                10  FILLER                PIC X(04).
000051             05  FILLER                    PIC X(04).
